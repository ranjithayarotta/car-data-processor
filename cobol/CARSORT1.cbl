000100****************************************************************
000200* LICENSED MATERIALS -- PROPERTY OF THE SYSTEMS GROUP           *
000300* ALL RIGHTS RESERVED                                           *
000400****************************************************************
000500* PROGRAM:  CARSORT1                                            *
000600*                                                                *
000700* AUTHOR :  Doug Stout                                          *
000800*                                                                *
000900* GENERIC STABLE INSERTION SORT OVER A SMALL IN-STORAGE         *
001000* KEY/POINTER TABLE.  CALLED BY CARRPT01 FOR OPERATIONS 3, 4    *
001100* AND 5 (RELEASE-DATE SORT, PRICE SORT, TYPE/CURRENCY GROUP     *
001200* SORT).  THE CALLER BUILDS SRT-KEY SO THAT "ASCENDING ON THE   *
001300* KEY" ALWAYS MEANS "ASCENDING IN THE CALLER'S TERMS" -- THIS   *
001400* PROGRAM DOES NOT KNOW OR CARE WHETHER THE KEY IS A PRICE, A   *
001500* DATE, OR SOMETHING ELSE.  THE SORT IS STABLE (EQUAL KEYS      *
001600* KEEP THEIR ORIGINAL RELATIVE ORDER) BECAUSE AN ENTRY IS ONLY  *
001700* SHIFTED WHEN THE EXISTING KEY IS STRICTLY GREATER (ASCENDING) *
001800* OR STRICTLY LESS (DESCENDING) THAN THE ONE BEING INSERTED.    *
001900*                                                                *
002000* THE ALGORITHM IS THE SHOP'S USUAL ARRAY INSERTION SORT (SEE   *
002100* THE OLDER STAND-ALONE ADSORT1 ROUTINE) RE-CAST AS A CALLABLE  *
002200* SUBPROGRAM SO ONE COPY OF IT CAN SERVE ALL THREE SORT         *
002300* OPERATIONS IN CARRPT01 INSTEAD OF THREE COPIES OF THE LOOP.   *
002400*                                                                *
002500* UPSI-0 ON TURNS ON THE COMPARE/SWAP TRACE LINE -- USEFUL WHEN *
002600* A SORT ORDER LOOKS WRONG AND YOU WANT TO SEE HOW HARD THE     *
002700* ROUTINE ACTUALLY WORKED ON A GIVEN RUN.                       *
002800*                                                                *
002900* CAN BE MADE TO ABEND IF SRT-ENTRY-COUNT EXCEEDS THE LINKAGE   *
003000* TABLE SIZE -- THAT IS A CALLER BUG, NOT CHECKED HERE.         *
003100****************************************************************
003200*                                                                *
003300*    1987-05-02  JSAYLES   ORIGINAL ROUTINE, LIFTED OUT OF      *
003400*                          ADSORT1 FOR REUSE BY CARRPT01.       *
003500*    1990-02-14  DSTOUT    ADDED DESCENDING DIRECTION -- OP3    *
003600*                          AND OP4 BOTH SORT NEWEST/HIGHEST     *
003700*                          FIRST.                                *
003800*    1993-09-30  DSTOUT    ADDED THE UPSI-0 COMPARE/SWAP TRACE  *
003900*                          AFTER A BAD SORT ORDER ON THE PRICE  *
004000*                          REPORT TOOK TWO DAYS TO RUN DOWN.     *
004100*    1998-09-11  RBECKER   Y2K REVIEW -- NO DATE FIELDS IN THIS *
004200*                          ROUTINE, KEY IS CALLER-SUPPLIED.      *
004300*                          NO CHANGE REQUIRED.  CR# Y2K-0447     *
004400*    2003-02-27  MTANAKA   DEFAULT TO ASCENDING WHEN THE        *
004500*                          CALLER PASSES A DIRECTION FLAG THAT  *
004600*                          IS NEITHER 'A' NOR 'D'.  CR# 2003-0118*
004700*    2009-10-30  LCHEN     ADDED THE MISSING THRU/EXIT RANGE ON *
004800*                          THE TWO PERFORMS BELOW -- REVIEW     *
004900*                          CAUGHT THEM WRITTEN AS BARE PERFORMS,*
005000*                          WHICH IS NOT HOW THIS SHOP WRITES     *
005100*                          AN OUT-OF-LINE LOOP.  NO LOGIC        *
005200*                          CHANGE.  CR# 09-1187                  *
005300****************************************************************
005400 IDENTIFICATION DIVISION.
005500 PROGRAM-ID.    CARSORT1.
005600 AUTHOR.        DOUG STOUT.
005700 INSTALLATION.  THE SYSTEMS GROUP.
005800 DATE-WRITTEN.  05/02/87.
005900 DATE-COMPILED.
006000 SECURITY.      NON-CONFIDENTIAL.
006100*
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SOURCE-COMPUTER.  IBM-370.
006500 OBJECT-COMPUTER.  IBM-370.
006600 SPECIAL-NAMES.
006700     CLASS SORT-DIRECTIONS IS 'A' 'D'
006800     UPSI-0 ON STATUS IS WS-UPSI-0-ON
006900            OFF STATUS IS WS-UPSI-0-OFF.
007000*
007100 DATA DIVISION.
007200 WORKING-STORAGE SECTION.
007300*
007400 77  WS-OUTER-SUB              PIC S9(04) COMP VALUE +0.
007500 77  WS-INNER-SUB              PIC S9(04) COMP VALUE +0.
007600*
007700 01  WS-HOLD-ENTRY.
007800     05  WS-HOLD-KEY           PIC S9(11)V99 COMP-3.
007900     05  WS-HOLD-POINTER       PIC S9(04) COMP.
008000 01  WS-HOLD-ENTRY-ALT REDEFINES WS-HOLD-ENTRY.
008100     05  WS-HOLD-RAW           PIC X(09).
008200*
008300 01  WS-SHIFT-SWITCH.
008400     05  WS-SHIFT-SW           PIC X(01) VALUE 'Y'.
008500         88  KEEP-SHIFTING         VALUE 'Y'.
008600         88  STOP-SHIFTING         VALUE 'N'.
008700     05  FILLER                PIC X(08) VALUE SPACES.
008800*
008900 01  WS-DIAG-COUNTERS.
009000     05  WS-COMPARE-COUNT      PIC S9(08) COMP VALUE +0.
009100     05  WS-SWAP-COUNT         PIC S9(08) COMP VALUE +0.
009200 01  WS-DIAG-COUNTERS-X REDEFINES WS-DIAG-COUNTERS.
009300     05  WS-DIAG-RAW           PIC X(08).
009400*
009500 01  WS-DIAG-LINE.
009600     05  FILLER                PIC X(20) VALUE
009700             'CARSORT1 COMPARES= '.
009800     05  WS-DIAG-COMPARES-ED   PIC ZZZ,ZZ9.
009900     05  FILLER                PIC X(10) VALUE '  SWAPS= '.
010000     05  WS-DIAG-SWAPS-ED      PIC ZZZ,ZZ9.
010100     05  FILLER                PIC X(20) VALUE SPACES.
010200*
010300 LINKAGE SECTION.
010400*
010500 01  SRT-ENTRY-COUNT           PIC S9(04) COMP.
010600 01  SRT-DIRECTION             PIC X(01).
010700 01  SRT-TABLE.
010800     05  SRT-ENTRY OCCURS 1 TO 1000 TIMES
010900                    DEPENDING ON SRT-ENTRY-COUNT.
011000         10  SRT-KEY               PIC S9(11)V99 COMP-3.
011100         10  SRT-KEY-ALT REDEFINES SRT-KEY
011200                                   PIC S9(13) COMP-3.
011300         10  SRT-PTR               PIC S9(04) COMP.
011400*
011500 PROCEDURE DIVISION USING SRT-ENTRY-COUNT, SRT-DIRECTION,
011600                          SRT-TABLE.
011700*
011800 0000-MAIN-LOGIC.
011900     IF SRT-DIRECTION NOT IS SORT-DIRECTIONS
012000         MOVE 'A' TO SRT-DIRECTION
012100     END-IF.
012200     IF SRT-ENTRY-COUNT > 1
012300         PERFORM 1000-INSERTION-SORT THRU 1000-EXIT
012400             VARYING WS-OUTER-SUB FROM 2 BY 1
012500             UNTIL WS-OUTER-SUB > SRT-ENTRY-COUNT
012600     END-IF.
012700     IF WS-UPSI-0-ON
012800         MOVE WS-COMPARE-COUNT TO WS-DIAG-COMPARES-ED
012900         MOVE WS-SWAP-COUNT    TO WS-DIAG-SWAPS-ED
013000         DISPLAY WS-DIAG-LINE
013100     END-IF.
013200     GOBACK.
013300*
013400 1000-INSERTION-SORT.
013500     MOVE SRT-KEY (WS-OUTER-SUB) TO WS-HOLD-KEY.
013600     MOVE SRT-PTR (WS-OUTER-SUB) TO WS-HOLD-POINTER.
013700     COMPUTE WS-INNER-SUB = WS-OUTER-SUB - 1.
013800     MOVE 'Y' TO WS-SHIFT-SW.
013900     PERFORM 1100-SHIFT-UP THRU 1100-EXIT
014000         UNTIL WS-INNER-SUB < 1
014100            OR WS-SHIFT-SW = 'N'.
014200     COMPUTE WS-INNER-SUB = WS-INNER-SUB + 1.
014300     MOVE WS-HOLD-KEY     TO SRT-KEY (WS-INNER-SUB).
014400     MOVE WS-HOLD-POINTER TO SRT-PTR (WS-INNER-SUB).
014500 1000-EXIT.
014600     EXIT.
014700*
014800 1100-SHIFT-UP.
014900     ADD 1 TO WS-COMPARE-COUNT.
015000     IF (SRT-DIRECTION = 'A'
015100            AND SRT-KEY (WS-INNER-SUB) > WS-HOLD-KEY)
015200        OR (SRT-DIRECTION = 'D'
015300            AND SRT-KEY (WS-INNER-SUB) < WS-HOLD-KEY)
015400         MOVE SRT-KEY (WS-INNER-SUB)
015500             TO SRT-KEY (WS-INNER-SUB + 1)
015600         MOVE SRT-PTR (WS-INNER-SUB)
015700             TO SRT-PTR (WS-INNER-SUB + 1)
015800         SUBTRACT 1 FROM WS-INNER-SUB
015900         ADD 1 TO WS-SWAP-COUNT
016000     ELSE
016100         MOVE 'N' TO WS-SHIFT-SW
016200     END-IF.
016300 1100-EXIT.
016400     EXIT.
