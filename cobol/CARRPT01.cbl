000100****************************************************************
000200* LICENSED MATERIALS -- PROPERTY OF THE SYSTEMS GROUP           *
000300* ALL RIGHTS RESERVED                                           *
000400****************************************************************
000500* PROGRAM:  CARRPT01                                            *
000600*                                                                *
000700* AUTHOR :  Jim Sayles                                          *
000800*                                                                *
000900* CAR CATALOG BATCH REPORTER.  READS THE BRAND MASTER           *
001000* (CARSBRND) AND THE CAR DETAIL FILE (CARSXML) INTO STORAGE,    *
001100* THEN RUNS ONE OF FIVE OPERATIONS AGAINST THE CAR TABLE AS     *
001200* DIRECTED BY THE CONTROL CARD (CARDIN / COPY CARPARM) AND      *
001300* WRITES A SINGLE COLUMNAR REPORT (CARSRPT):                    *
001400*                                                                *
001500*      OP 1 - FILTER CARS BY BRAND AND PRICE RANGE (USD ONLY -- *
001600*             A CAR WITH NO USD PRICE CANNOT SATISFY THE RANGE, *
001700*             NO MATTER WHAT IT COSTS IN ANOTHER CURRENCY)      *
001800*      OP 2 - FILTER CARS BY BRAND AND RELEASE-DATE RANGE       *
001900*             (RELEASE DATE COMES FROM THE BRAND MASTER, NOT    *
002000*             FROM THE CAR DETAIL FILE)                         *
002100*      OP 3 - SORT ALL CARS BY RELEASE DATE, NEWEST FIRST       *
002200*      OP 4 - SORT ALL CARS BY USD PRICE, HIGHEST FIRST         *
002300*      OP 5 - GROUP CARS BY TYPE.  SUV, SEDAN AND TRUCK COME    *
002400*             OUT FIRST, IN THAT FIXED ORDER, EACH GROUP PRICED *
002500*             IN ITS OWN DESIGNATED CURRENCY (SUV=EUR, SEDAN=   *
002600*             JPY, TRUCK=USD); ANY OTHER TYPE ON THE FILE IS    *
002700*             PRICED IN USD AND GROUPED AFTER THOSE THREE, IN   *
002800*             FIRST-ENCOUNTERED ORDER.  CARS WITHIN A GROUP ARE *
002900*             ASCENDING BY THAT GROUP'S PRICE; THE WHOLE LIST   *
003000*             IS THEN FLIPPED END-FOR-END IF THE CONTROL CARD   *
003100*             ASKS FOR DESCENDING -- THE GROUPS ARE NOT RE-     *
003200*             SORTED, JUST THE FINISHED LIST.                   *
003300*                                                                *
003400* A CAR'S BRAND IS NEVER READ FROM THE XML -- THERE ISN'T ONE.  *
003500* IT IS INFERRED FROM THE MODEL TEXT BY 2200-INFER-CAR-BRAND.   *
003600* A CAR'S RELEASE DATE IS LIKEWISE NOT IN THE XML -- IT IS      *
003700* STAMPED FROM THE BRAND MASTER BY 4500-ENRICH-RELEASE-DATES    *
003800* WHEN AN OPERATION NEEDS IT (OP 2, OP 3 AND OP 5).             *
003900*                                                                *
004000* THIS PROGRAM REPLACES THE OLD OPERATOR-DRIVEN MENU (SEE THE   *
004100* RETIRED CINQ400/CADD400 SCREENS) WITH A SINGLE CONTROL CARD   *
004200* -- ONE CARD IN, ONE REPORT OUT, NO OPERATOR INTERACTION.      *
004300* SEE COPY CARPARM FOR THE CARD LAYOUT.                         *
004400****************************************************************
004500*                                                                *
004600*    1987-04-22  JSAYLES   ORIGINAL PROGRAM -- BRAND/PRICE      *
004700*                          FILTER ONLY (OP 1).                  *
004800*    1988-01-11  JSAYLES   ADDED OP 2, BRAND/DATE FILTER.       *
004900*    1991-11-20  DSTOUT    ADDED OP 3 AND OP 4 (RELEASE-DATE    *
005000*                          AND PRICE SORTS) -- BOTH NOW CALL    *
005100*                          THE NEW CARSORT1 ROUTINE RATHER      *
005200*                          THAN HAND-ROLLED LOOPS.               *
005300*    1994-07-08  LCHEN     REPLACED THE INTERACTIVE OPERATOR    *
005400*                          MENU WITH THE CARPARM CONTROL CARD.  *
005500*                          CR# 94-0261                          *
005600*    1998-08-19  RBECKER   Y2K -- ALL DATES NOW CCYYMMDD        *
005700*                          (BRAND MASTER, CONTROL CARD, CAR     *
005800*                          TABLE).  CR# Y2K-0447                *
005900*    1999-03-02  RBECKER   Y2K FOLLOW-UP -- CSV DATE PARSE      *
006000*                          (1100-PARSE-BRAND-LINE) NOW WINDOWS  *
006100*                          2-DIGIT YEARS 00-49 TO 20XX, 50-99   *
006200*                          TO 19XX WHEN THE MASTER STILL CARRIES*
006300*                          A 2-DIGIT YEAR.  CR# Y2K-0512         *
006400*    2003-02-27  MTANAKA   ADDED OP 5 (TYPE/CURRENCY GROUP      *
006500*                          SORT) AND CARDETL-SORT-KEY.  OP 4    *
006600*                          AND OP 5 BOTH NOW CALL CARSORT1.     *
006700*                          CR# 2003-0118                        *
006800*    2007-06-14  MTANAKA   CASE-INSENSITIVE BRAND INFERENCE --  *
006900*                          MODEL TEXT WAS COMING THROUGH MIXED  *
007000*                          CASE FROM THE NEWER EXPORT TOOL AND  *
007100*                          MISSING THE TOKEN MATCH.  CR# 07-0933*
007200*    2009-10-30  LCHEN     OP 5 WAS REWRITTEN -- AUDIT FOUND    *
007300*                          IT SORTING GROUPS ALPHABETICALLY BY  *
007400*                          TYPE TEXT AND PRICING EACH GROUP IN  *
007500*                          WHICHEVER CURRENCY HAPPENED TO BE    *
007600*                          CHEAPEST.  REQUESTOR WANTS SUV/      *
007700*                          SEDAN/TRUCK FIRST IN THAT ORDER, ONE *
007800*                          DESIGNATED CURRENCY PER TYPE, CARS   *
007900*                          SORTED BY PRICE INSIDE EACH GROUP,   *
008000*                          AND THE ASCENDING/DESCENDING FLAG    *
008100*                          FLIPPING THE WHOLE FINISHED LIST     *
008200*                          INSTEAD OF RE-SORTING THE GROUPS.    *
008300*                          4600 SERIES REPLACED; CARSORT1 NOW   *
008400*                          CALLED ONCE PER GROUP.  ALSO FIXED   *
008500*                          8100/8200 TO MATCH THE N/A, 0.00 AND *
008600*                          TRUNCATION RULES IN THE REQUEST, AND *
008700*                          ADDED THE ERROR-ROW FALLBACK.        *
008800*                          CR# 09-1187                          *
008900*    2009-11-09  LCHEN     OP 1 WAS TESTING EVERY PRICE SLOT ON *
009000*                          THE CAR AGAINST MIN-PRICE/MAX-PRICE, *
009100*                          SO A NON-USD AMOUNT THAT HAPPENED TO *
009200*                          FALL IN RANGE COULD QUALIFY A CAR    *
009300*                          WITH NO USD PRICE AT ALL.  4115 NOW  *
009400*                          GATES ON CARDETL-PRICE-CCY-UC =      *
009500*                          'USD' FIRST, LIKE 4415 AND 8205      *
009600*                          ALREADY DO.  CR# 09-1202              *
009700****************************************************************
009800 IDENTIFICATION DIVISION.
009900 PROGRAM-ID.    CARRPT01.
010000 AUTHOR.        JIM SAYLES.
010100 INSTALLATION.  THE SYSTEMS GROUP.
010200 DATE-WRITTEN.  04/22/87.
010300 DATE-COMPILED.
010400 SECURITY.      NON-CONFIDENTIAL.
010500*
010600 ENVIRONMENT DIVISION.
010700 CONFIGURATION SECTION.
010800 SOURCE-COMPUTER.  IBM-370.
010900 OBJECT-COMPUTER.  IBM-370.
011000 SPECIAL-NAMES.
011100     C01 IS TOP-OF-FORM
011200     CLASS DIGITS-ONLY IS '0' THRU '9'
011300     UPSI-0 ON STATUS IS WS-UPSI-0-ON
011400            OFF STATUS IS WS-UPSI-0-OFF.
011500 INPUT-OUTPUT SECTION.
011600 FILE-CONTROL.
011700     SELECT CONTROL-CARD-FILE ASSIGN TO CARDIN
011800         ORGANIZATION IS SEQUENTIAL
011900         FILE STATUS IS WS-CARDIN-STATUS.
012000     SELECT BRAND-MASTER-FILE ASSIGN TO CARSBRND
012100         ORGANIZATION IS SEQUENTIAL
012200         FILE STATUS IS WS-BRNDIN-STATUS.
012300     SELECT CAR-DETAIL-FILE ASSIGN TO CARSXML
012400         ORGANIZATION IS SEQUENTIAL
012500         FILE STATUS IS WS-CARXML-STATUS.
012600     SELECT REPORT-OUT-FILE ASSIGN TO CARSRPT
012700         ORGANIZATION IS SEQUENTIAL
012800         FILE STATUS IS WS-CARRPT-STATUS.
012900*
013000 DATA DIVISION.
013100 FILE SECTION.
013200*
013300 FD  CONTROL-CARD-FILE
013400     RECORDING MODE IS F
013500     LABEL RECORDS ARE STANDARD
013600     BLOCK CONTAINS 0 RECORDS.
013700 01  CONTROL-CARD-RECORD          PIC X(80).
013800*
013900 FD  BRAND-MASTER-FILE
014000     RECORDING MODE IS F
014100     LABEL RECORDS ARE STANDARD
014200     BLOCK CONTAINS 0 RECORDS.
014300 01  BRAND-MASTER-RECORD          PIC X(80).
014400*
014500 FD  CAR-DETAIL-FILE
014600     RECORDING MODE IS F
014700     LABEL RECORDS ARE STANDARD
014800     BLOCK CONTAINS 0 RECORDS.
014900 01  CAR-DETAIL-RECORD            PIC X(132).
015000*
015100 FD  REPORT-OUT-FILE
015200     RECORDING MODE IS F
015300     LABEL RECORDS ARE STANDARD
015400     BLOCK CONTAINS 0 RECORDS.
015500 01  REPORT-OUT-RECORD            PIC X(85).
015600*
015700 WORKING-STORAGE SECTION.
015800*
015900 01  WS-PROGRAM-ID-LITERAL        PIC X(08) VALUE 'CARRPT01'.
016000*
016100*    CURRENT DATE/TIME -- CARRIED FOR POSSIBLE FUTURE REPORT   *
016200*    DATE-STAMPING.  NOT PRINTED TODAY -- THE REPORT HAS NO    *
016300*    PAGE HEADERS OTHER THAN THE COLUMN HEADING.                *
016400 01  WS-CURRENT-DATE-TIME.
016500     05  WS-CURRENT-DATE.
016600         10  WS-CURRENT-YY        PIC 9(02).
016700         10  WS-CURRENT-MM        PIC 9(02).
016800         10  WS-CURRENT-DD        PIC 9(02).
016900     05  WS-CURRENT-TIME.
017000         10  WS-CURRENT-HH        PIC 9(02).
017100         10  WS-CURRENT-MN        PIC 9(02).
017200         10  WS-CURRENT-SS        PIC 9(02).
017300         10  WS-CURRENT-HS        PIC 9(02).
017400 01  WS-CURRENT-DATE-TIME-R REDEFINES WS-CURRENT-DATE-TIME.
017500     05  WS-CURRENT-DATE-N        PIC 9(06).
017600     05  WS-CURRENT-TIME-N        PIC 9(08).
017700*
017800 01  WS-FILE-STATUSES.
017900     05  WS-CARDIN-STATUS         PIC X(02) VALUE SPACES.
018000         88  CARDIN-OK                VALUE '00'.
018100         88  CARDIN-EOF               VALUE '10'.
018200     05  WS-BRNDIN-STATUS         PIC X(02) VALUE SPACES.
018300         88  BRNDIN-OK                VALUE '00'.
018400         88  BRNDIN-EOF               VALUE '10'.
018500     05  WS-CARXML-STATUS         PIC X(02) VALUE SPACES.
018600         88  CARXML-OK                VALUE '00'.
018700         88  CARXML-EOF               VALUE '10'.
018800     05  WS-CARRPT-STATUS         PIC X(02) VALUE SPACES.
018900         88  CARRPT-OK                VALUE '00'.
019000     05  FILLER                   PIC X(08) VALUE SPACES.
019100*
019200 01  WS-SWITCHES.
019300     05  WS-CARDIN-EOF-SW         PIC X(01) VALUE 'N'.
019400         88  CARDIN-AT-EOF            VALUE 'Y'.
019500     05  WS-BRNDIN-EOF-SW         PIC X(01) VALUE 'N'.
019600         88  BRNDIN-AT-EOF            VALUE 'Y'.
019700     05  WS-CARXML-EOF-SW         PIC X(01) VALUE 'N'.
019800         88  CARXML-AT-EOF            VALUE 'Y'.
019900     05  WS-ABORT-SW              PIC X(01) VALUE 'N'.
020000         88  WS-RUN-ABORTED           VALUE 'Y'.
020100     05  WS-IN-CAR-ELEMENT-SW     PIC X(01) VALUE 'N'.
020200         88  INSIDE-CAR-ELEMENT       VALUE 'Y'.
020300     05  FILLER                   PIC X(08) VALUE SPACES.
020400*
020500 01  WS-COUNTERS.
020600     05  WS-BRAND-LINES-READ      PIC S9(07) COMP VALUE +0.
020700     05  WS-BRAND-LINES-SKIPPED   PIC S9(07) COMP VALUE +0.
020800     05  WS-CAR-ELEMENTS-READ     PIC S9(07) COMP VALUE +0.
020900     05  WS-CAR-ELEMENTS-SKIPPED  PIC S9(07) COMP VALUE +0.
021000     05  WS-RESULT-COUNT          PIC S9(07) COMP VALUE +0.
021100     05  FILLER                   PIC X(08) VALUE SPACES.
021200*
021300 77  WS-I                         PIC S9(04) COMP VALUE +0.
021400 77  WS-J                         PIC S9(04) COMP VALUE +0.
021500 77  WS-PX                        PIC S9(04) COMP VALUE +0.
021600 77  WS-PRINT-SUB                 PIC S9(04) COMP VALUE +0.
021700*
021800*    RESULT POINTER LIST -- ALL FIVE OPERATIONS LEAVE THEIR    *
021900*    ANSWER HERE AS A LIST OF SUBSCRIPTS INTO CARDETL-TABLE,   *
022000*    IN THE ORDER THE REPORT IS TO PRINT THEM.                 *
022100 01  WS-RESULT-LIST.
022200     05  WS-RESULT-PTR OCCURS 1000 TIMES
022300                        INDEXED BY WS-RESULT-IDX
022400                        PIC S9(04) COMP.
022500*
022600*    CSV BRAND-LINE PARSE WORK AREA                            *
022700 01  WS-CSV-WORK.
022800     05  WS-CSV-NAME-PART         PIC X(20).
022900     05  WS-CSV-DATE-PART         PIC X(12).
023000     05  WS-CSV-JUNK-PART         PIC X(40).
023100     05  WS-CSV-VALID-SW          PIC X(01) VALUE 'Y'.
023200         88  CSV-LINE-VALID           VALUE 'Y'.
023300         88  CSV-LINE-INVALID         VALUE 'N'.
023400     05  FILLER                   PIC X(08) VALUE SPACES.
023500*
023600*    DATE PARSE WORK AREA -- USED FOR BOTH CSV BRAND DATES     *
023700*    (MM/DD/YYYY) AND XML/CARD DATES (ALREADY CCYYMMDD).       *
023800 01  WS-DATE-WORK.
023900     05  WS-DATE-MM-TXT           PIC X(02).
024000     05  WS-DATE-DD-TXT           PIC X(02).
024100     05  WS-DATE-YY-TXT           PIC X(04).
024200     05  WS-DATE-MM-N             PIC 9(02).
024300     05  WS-DATE-DD-N             PIC 9(02).
024400     05  WS-DATE-CCYY-N           PIC 9(04).
024500     05  WS-DATE-VALID-SW         PIC X(01) VALUE 'Y'.
024600         88  DATE-PARSE-VALID         VALUE 'Y'.
024700         88  DATE-PARSE-INVALID       VALUE 'N'.
024800     05  FILLER                   PIC X(08) VALUE SPACES.
024900*
025000*    XML LINE SCAN WORK AREA -- CARRPT01 NEVER HOLDS THE WHOLE *
025100*    XML DOCUMENT IN STORAGE.  EACH LINE OF CARSXML IS SCANNED *
025200*    FOR ONE OF <CAR>, <TYPE>..</TYPE>, <MODEL>..</MODEL>,     *
025300*    <PRICE CURRENCY="XXX">NNN.NN</PRICE> OR </CAR>, AND       *
025400*    HANDLED ON THE SPOT -- THERE IS NO NESTED-TAG TRACKING    *
025500*    BECAUSE NONE OF THE BUSINESS RULES NEED IT.               *
025600 01  WS-XML-SCAN-WORK.
025700     05  WS-XML-TAG-CNT           PIC S9(04) COMP VALUE +0.
025800     05  WS-XML-BEFORE-PART       PIC X(132).
025900     05  WS-XML-AFTER-PART        PIC X(132).
026000     05  WS-XML-AFTER-PART-2      PIC X(132).
026100     05  WS-XML-VALUE-PART        PIC X(132).
026200     05  FILLER                   PIC X(08) VALUE SPACES.
026300*
026400*    PRICE TAG PARSE WORK AREA                                 *
026500 01  WS-PRICE-PARSE-WORK.
026600     05  WS-PRICE-CCY-RAW         PIC X(10).
026700     05  WS-PRICE-AMT-TEXT        PIC X(15).
026800     05  WS-PRICE-WHOLE-TXT       PIC X(10).
026900     05  WS-PRICE-FRAC-TXT        PIC X(04).
027000     05  WS-PRICE-FRAC-LEN        PIC S9(04) COMP VALUE +0.
027100     05  WS-PRICE-WHOLE-N         PIC 9(09).
027200     05  WS-PRICE-FRAC-N          PIC 9(02).
027300     05  WS-PRICE-AMOUNT          PIC S9(09)V99 COMP-3.
027400     05  WS-PRICE-VALID-SW        PIC X(01) VALUE 'Y'.
027500         88  PRICE-PARSE-VALID        VALUE 'Y'.
027600         88  PRICE-PARSE-INVALID      VALUE 'N'.
027700     05  FILLER                   PIC X(08) VALUE SPACES.
027800*
027900*    UPPERCASE / BRAND-MATCH WORK AREA                         *
028000 01  WS-BRAND-MATCH-WORK.
028100     05  WS-UC-SOURCE             PIC X(40).
028200     05  WS-UC-RESULT             PIC X(40).
028300     05  WS-MODEL-UC              PIC X(20).
028400     05  WS-BRAND-FOUND-SW        PIC X(01) VALUE 'N'.
028500         88  BRAND-LOOKUP-FOUND       VALUE 'Y'.
028600     05  FILLER                   PIC X(08) VALUE SPACES.
028700*
028800*    OP5 TYPE-GROUP WORK AREA -- ONE ENTRY PER DISTINCT TYPE   *
028900*    SEEN, IN FIRST-ENCOUNTERED ORDER (4610).  4600 EMITS THE  *
029000*    SUV/SEDAN/TRUCK ENTRIES FIRST, EACH IN ITS OWN DESIGNATED *
029100*    CURRENCY (4660), THEN WHATEVER IS LEFT OVER IN TABLE      *
029200*    ORDER, PRICED IN USD (4670).  WS-TG-EMIT-SW STOPS 4670    *
029300*    FROM RE-EMITTING A GROUP 4660 ALREADY HANDLED.  WS-TG-    *
029400*    WANT-TYPE-UC/WANT-CCY ARE THE PARAMETERS PASSED DOWN TO   *
029500*    4690, WHICH BUILDS AND SORTS ONE GROUP'S CARSORT1 TABLE.  *
029600*    WS-TG-OUTER/INNER AND WS-HOLD-RESULT-PTR ARE BORROWED BY  *
029700*    4680/4685 TO REVERSE THE FINISHED RESULT LIST.            *
029800 01  WS-TYPE-GROUP-CONTROL.
029900     05  WS-TYPE-GROUP-CNT        PIC S9(04) COMP VALUE +0.
030000     05  WS-TG-WANT-TYPE-UC       PIC X(20).
030100     05  WS-TG-WANT-CCY           PIC X(03).
030200     05  WS-TG-OUTER              PIC S9(04) COMP VALUE +0.
030300     05  WS-TG-INNER              PIC S9(04) COMP VALUE +0.
030400     05  WS-HOLD-RESULT-PTR       PIC S9(04) COMP VALUE +0.
030500     05  FILLER                   PIC X(08) VALUE SPACES.
030600 01  WS-TYPE-GROUP-TABLE.
030700     05  WS-TYPE-GROUP OCCURS 200 TIMES
030800                        INDEXED BY WS-TG-IDX.
030900         10  WS-TG-TYPE-UC        PIC X(20).
031000         10  WS-TG-EMIT-SW        PIC X(01) VALUE 'N'.
031100             88  TYPE-GROUP-EMITTED   VALUE 'Y'.
031200             88  TYPE-GROUP-PENDING   VALUE 'N'.
031300*
031400*    SORT WORK TABLE PASSED TO CARSORT1 -- SHAPE MATCHES THE   *
031500*    LINKAGE SECTION OF CARSORT1 EXACTLY.                      *
031600 77  WS-SORT-DIRECTION            PIC X(01) VALUE 'A'.
031700 77  WS-SORT-COUNT                PIC S9(04) COMP VALUE +0.
031800 01  WS-SORT-TABLE.
031900     05  WS-SORT-ENTRY OCCURS 1000 TIMES
032000                        INDEXED BY WS-SORT-IX.
032100         10  WS-SORT-KEY          PIC S9(11)V99 COMP-3.
032200         10  WS-SORT-PTR          PIC S9(04) COMP.
032300*
032400*    REPORT BUILD WORK AREA.  WS-ROW-ERROR-SW IS RAISED BY THE  *
032500*    BRAND/MODEL TRUNCATION LOGIC (8110/8120) IF THE STRING     *
032600*    EVER OVERFLOWS ITS RECEIVING FIELD -- 8100 THEN REPLACES   *
032700*    TYPE/PRICE/DATE WITH THE ERROR ROW RATHER THAN ABORT THE   *
032800*    WHOLE REPORT OVER ONE BAD LINE.                            *
032900 01  WS-REPORT-WORK.
033000     05  WS-PRICE-EDIT            PIC $$$,$$$,$$9.99.
033100     05  WS-DATE-EDIT             PIC X(10).
033200     05  WS-ROW-ERROR-SW          PIC X(01) VALUE 'N'.
033300         88  ROW-HAS-ERROR            VALUE 'Y'.
033400         88  ROW-FORMAT-OK             VALUE 'N'.
033500     05  FILLER                   PIC X(08) VALUE SPACES.
033600*
033700 01  WS-ABEND-MESSAGE.
033800     05  FILLER                   PIC X(30) VALUE
033900             'CARRPT01 ABORT - BAD CONTROL '.
034000     05  FILLER                   PIC X(20) VALUE
034100             'CARD OR EMPTY INPUT.'.
034200*
034300     COPY CARBRND.
034400     COPY CARDETL.
034500     COPY CARRPTL.
034600     COPY CARPARM.
034700*
034800 PROCEDURE DIVISION.
034900*
035000 0000-MAIN-LOGIC.
035100     PERFORM 0700-OPEN-FILES THRU 0700-EXIT.
035200     PERFORM 0750-READ-CONTROL-CARD THRU 0750-EXIT.
035300     PERFORM 3100-VALIDATE-OPERATION THRU 3100-EXIT.
035400     IF WS-RUN-ABORTED
035500         GO TO 0095-WRAP-UP
035600     END-IF.
035700     PERFORM 1000-LOAD-BRAND-MASTER THRU 1000-EXIT.
035800     PERFORM 2000-LOAD-CAR-DETAIL THRU 2000-EXIT.
035900     PERFORM 3000-SELECT-OPERATION THRU 3000-EXIT.
036000     PERFORM 8000-PRINT-REPORT-RANGE THRU 8000-EXIT.
036100 0095-WRAP-UP.
036200     PERFORM 0790-CLOSE-FILES THRU 0790-EXIT.
036300     IF WS-RUN-ABORTED
036400         DISPLAY WS-ABEND-MESSAGE
036500         MOVE 16 TO RETURN-CODE
036600     END-IF.
036700     STOP RUN.
036800*
036900 0700-OPEN-FILES.
037000     OPEN INPUT  CONTROL-CARD-FILE.
037100     OPEN INPUT  BRAND-MASTER-FILE.
037200     OPEN INPUT  CAR-DETAIL-FILE.
037300     OPEN OUTPUT REPORT-OUT-FILE.
037400 0700-EXIT.
037500     EXIT.
037600*
037700 0750-READ-CONTROL-CARD.
037800     READ CONTROL-CARD-FILE
037900         AT END
038000             MOVE 'Y' TO WS-ABORT-SW
038100     END-READ.
038200     IF NOT WS-RUN-ABORTED
038300         MOVE CONTROL-CARD-RECORD(1:80) TO CARPARM-CARD
038400     END-IF.
038500 0750-EXIT.
038600     EXIT.
038700*
038800 0790-CLOSE-FILES.
038900     CLOSE CONTROL-CARD-FILE.
039000     CLOSE BRAND-MASTER-FILE.
039100     CLOSE CAR-DETAIL-FILE.
039200     CLOSE REPORT-OUT-FILE.
039300 0790-EXIT.
039400     EXIT.
039500*
039600*    ---------------------------------------------------------*
039700*    1000 SERIES -- BRAND MASTER LOAD (CARSBRND, CSV)          *
039800*    ---------------------------------------------------------*
039900 1000-LOAD-BRAND-MASTER.
040000     PERFORM 1050-READ-BRAND-LINE THRU 1050-EXIT.
040100     PERFORM 1010-LOAD-ONE-BRAND-LINE THRU 1010-EXIT
040200         UNTIL BRNDIN-AT-EOF
040300            OR CARBRND-ENTRY-CNT NOT < CARBRND-MAX-ENTRY.
040400 1000-EXIT.
040500     EXIT.
040600*
040700 1010-LOAD-ONE-BRAND-LINE.
040800     ADD 1 TO WS-BRAND-LINES-READ.
040900     IF WS-BRAND-LINES-READ > 1
041000         PERFORM 1100-PARSE-BRAND-LINE THRU 1100-EXIT
041100     END-IF.
041200     PERFORM 1050-READ-BRAND-LINE THRU 1050-EXIT.
041300 1010-EXIT.
041400     EXIT.
041500*
041600 1050-READ-BRAND-LINE.
041700     READ BRAND-MASTER-FILE
041800         AT END
041900             MOVE 'Y' TO WS-BRNDIN-EOF-SW
042000     END-READ.
042100 1050-EXIT.
042200     EXIT.
042300*
042400*    A BRAND LINE IS "BRAND,MM/DD/YYYY" -- THE FIRST LINE OF   *
042500*    THE FILE IS A HEADER AND IS SKIPPED (SEE 1010 ABOVE).     *
042600*    BLANK BRAND NAME OR UNPARSEABLE DATE -- SKIP THE LINE,    *
042700*    NOT FATAL TO THE RUN.  A FEW BAD ROWS IN THE CSV SHOULD    *
042800*    NOT TAKE THE WHOLE REPORT DOWN.                             *
042900 1100-PARSE-BRAND-LINE.
043000     MOVE 'Y' TO WS-CSV-VALID-SW.
043100     MOVE SPACES TO WS-CSV-NAME-PART WS-CSV-DATE-PART.
043200     UNSTRING BRAND-MASTER-RECORD DELIMITED BY ','
043300         INTO WS-CSV-NAME-PART WS-CSV-DATE-PART
043400     END-UNSTRING.
043500     IF WS-CSV-NAME-PART = SPACES
043600         MOVE 'N' TO WS-CSV-VALID-SW
043700     END-IF.
043800     IF CSV-LINE-VALID
043900         PERFORM 1150-PARSE-BRAND-DATE THRU 1150-EXIT
044000     END-IF.
044100     IF CSV-LINE-VALID AND DATE-PARSE-VALID
044200         SET CARBRND-IDX TO CARBRND-ENTRY-CNT
044300         SET CARBRND-IDX UP BY 1
044400         MOVE WS-CSV-NAME-PART TO CARBRND-NAME (CARBRND-IDX)
044500         MOVE WS-CSV-NAME-PART TO WS-UC-SOURCE (1:20)
044600         MOVE SPACES TO WS-UC-SOURCE (21:20)
044700         PERFORM 9100-UPPERCASE-WORK-AREA THRU 9100-EXIT
044800         MOVE WS-UC-RESULT (1:20)
044900             TO CARBRND-NAME-UC (CARBRND-IDX)
045000         MOVE WS-DATE-CCYY-N TO CARBRND-REL-CCYY (CARBRND-IDX)
045100         MOVE WS-DATE-MM-N   TO CARBRND-REL-MM   (CARBRND-IDX)
045200         MOVE WS-DATE-DD-N   TO CARBRND-REL-DD   (CARBRND-IDX)
045300         SET CARBRND-ACTIVE (CARBRND-IDX) TO TRUE
045400         ADD 1 TO CARBRND-ENTRY-CNT
045500     ELSE
045600         ADD 1 TO WS-BRAND-LINES-SKIPPED
045700     END-IF.
045800 1100-EXIT.
045900     EXIT.
046000*
046100*    DATE TEXT IS MM/DD/YYYY -- A LONE 2-DIGIT YEAR (PRE-Y2K   *
046200*    MASTER RECORDS THAT NEVER GOT CONVERTED) IS WINDOWED      *
046300*    00-49 TO 20XX, 50-99 TO 19XX.                              *
046400 1150-PARSE-BRAND-DATE.
046500     MOVE 'Y' TO WS-DATE-VALID-SW.
046600     MOVE SPACES TO WS-DATE-MM-TXT WS-DATE-DD-TXT
046700                     WS-DATE-YY-TXT.
046800     UNSTRING WS-CSV-DATE-PART DELIMITED BY '/'
046900         INTO WS-DATE-MM-TXT WS-DATE-DD-TXT WS-DATE-YY-TXT
047000     END-UNSTRING.
047100     IF WS-DATE-MM-TXT NOT NUMERIC
047200        OR WS-DATE-DD-TXT NOT NUMERIC
047300         MOVE 'N' TO WS-DATE-VALID-SW
047400     END-IF.
047500     IF DATE-PARSE-VALID
047600         MOVE WS-DATE-MM-TXT TO WS-DATE-MM-N
047700         MOVE WS-DATE-DD-TXT TO WS-DATE-DD-N
047800         IF WS-DATE-MM-N < 1 OR WS-DATE-MM-N > 12
047900            OR WS-DATE-DD-N < 1 OR WS-DATE-DD-N > 31
048000             MOVE 'N' TO WS-DATE-VALID-SW
048100         END-IF
048200     END-IF.
048300     IF DATE-PARSE-VALID
048400         IF WS-DATE-YY-TXT (3:2) = SPACES
048500             IF WS-DATE-YY-TXT (1:2) NOT NUMERIC
048600                 MOVE 'N' TO WS-DATE-VALID-SW
048700             ELSE
048800                 IF WS-DATE-YY-TXT (1:2) < '50'
048900                     STRING '20' WS-DATE-YY-TXT (1:2)
049000                         DELIMITED BY SIZE INTO WS-DATE-YY-TXT
049100                 ELSE
049200                     STRING '19' WS-DATE-YY-TXT (1:2)
049300                         DELIMITED BY SIZE INTO WS-DATE-YY-TXT
049400                 END-IF
049500             END-IF
049600         ELSE
049700             IF WS-DATE-YY-TXT NOT NUMERIC
049800                 MOVE 'N' TO WS-DATE-VALID-SW
049900             END-IF
050000         END-IF
050100     END-IF.
050200     IF DATE-PARSE-VALID
050300         MOVE WS-DATE-YY-TXT TO WS-DATE-CCYY-N
050400     END-IF.
050500 1150-EXIT.
050600     EXIT.
050700*
050800*    ---------------------------------------------------------*
050900*    2000 SERIES -- CAR DETAIL LOAD (CARSXML)                  *
051000*    ---------------------------------------------------------*
051100 2000-LOAD-CAR-DETAIL.
051200     PERFORM 2050-READ-CAR-LINE THRU 2050-EXIT.
051300     PERFORM 2010-SCAN-ONE-CAR-LINE
051400         THRU 2010-EXIT
051500         UNTIL CARXML-AT-EOF
051600            OR CARDETL-ENTRY-CNT NOT < CARDETL-MAX-ENTRY.
051700 2000-EXIT.
051800     EXIT.
051900*
052000 2010-SCAN-ONE-CAR-LINE.
052100     PERFORM 2100-PARSE-CAR-LINE THRU 2100-EXIT.
052200     PERFORM 2050-READ-CAR-LINE THRU 2050-EXIT.
052300 2010-EXIT.
052400     EXIT.
052500*
052600 2050-READ-CAR-LINE.
052700     READ CAR-DETAIL-FILE
052800         AT END
052900             MOVE 'Y' TO WS-CARXML-EOF-SW
053000     END-READ.
053100 2050-EXIT.
053200     EXIT.
053300*
053400*    LINE-AT-A-TIME XML SCAN -- SEE THE BANNER NOTE UNDER      *
053500*    WS-XML-SCAN-WORK FOR WHY THERE IS NO NESTING TRACKED.     *
053600 2100-PARSE-CAR-LINE.
053700     MOVE 0 TO WS-XML-TAG-CNT.
053800     INSPECT CAR-DETAIL-RECORD
053900         TALLYING WS-XML-TAG-CNT FOR ALL '<car>'.
054000     IF WS-XML-TAG-CNT > 0
054100         SET CARDETL-IDX TO CARDETL-ENTRY-CNT
054200         SET CARDETL-IDX UP BY 1
054300         MOVE SPACES TO CARDETL-TYPE (CARDETL-IDX)
054400         MOVE SPACES TO CARDETL-TYPE-UC (CARDETL-IDX)
054500         MOVE SPACES TO CARDETL-BRAND (CARDETL-IDX)
054600         MOVE SPACES TO CARDETL-BRAND-UC (CARDETL-IDX)
054700         MOVE SPACES TO CARDETL-MODEL (CARDETL-IDX)
054800         MOVE 0 TO CARDETL-REL-DATE (CARDETL-IDX)
054900         MOVE 'N' TO CARDETL-REL-KNOWN (CARDETL-IDX)
055000         MOVE 0 TO CARDETL-PRICE-CNT (CARDETL-IDX)
055100         MOVE 'Y' TO CARDETL-KEEP-SW (CARDETL-IDX)
055200         MOVE 'Y' TO WS-IN-CAR-ELEMENT-SW
055300     END-IF.
055400     MOVE 0 TO WS-XML-TAG-CNT.
055500     INSPECT CAR-DETAIL-RECORD
055600         TALLYING WS-XML-TAG-CNT FOR ALL '<type>'.
055700     IF WS-XML-TAG-CNT > 0 AND INSIDE-CAR-ELEMENT
055800         PERFORM 2110-EXTRACT-TYPE-TAG
055900             THRU 2110-EXIT
056000     END-IF.
056100     MOVE 0 TO WS-XML-TAG-CNT.
056200     INSPECT CAR-DETAIL-RECORD
056300         TALLYING WS-XML-TAG-CNT FOR ALL '<model>'.
056400     IF WS-XML-TAG-CNT > 0 AND INSIDE-CAR-ELEMENT
056500         PERFORM 2120-EXTRACT-MODEL-TAG
056600             THRU 2120-EXIT
056700         PERFORM 2200-INFER-CAR-BRAND
056800             THRU 2200-EXIT
056900     END-IF.
057000     MOVE 0 TO WS-XML-TAG-CNT.
057100     INSPECT CAR-DETAIL-RECORD
057200         TALLYING WS-XML-TAG-CNT FOR ALL '<price '.
057300     IF WS-XML-TAG-CNT > 0 AND INSIDE-CAR-ELEMENT
057400         PERFORM 2300-COLLECT-CAR-PRICE
057500             THRU 2300-EXIT
057600     END-IF.
057700     MOVE 0 TO WS-XML-TAG-CNT.
057800     INSPECT CAR-DETAIL-RECORD
057900         TALLYING WS-XML-TAG-CNT FOR ALL '</car>'.
058000     IF WS-XML-TAG-CNT > 0 AND INSIDE-CAR-ELEMENT
058100         ADD 1 TO CARDETL-ENTRY-CNT
058200         ADD 1 TO WS-CAR-ELEMENTS-READ
058300         MOVE 'N' TO WS-IN-CAR-ELEMENT-SW
058400     END-IF.
058500 2100-EXIT.
058600     EXIT.
058700*
058800 2110-EXTRACT-TYPE-TAG.
058900     MOVE SPACES TO WS-XML-AFTER-PART WS-XML-VALUE-PART.
059000     UNSTRING CAR-DETAIL-RECORD DELIMITED BY '<type>'
059100         INTO WS-XML-BEFORE-PART WS-XML-AFTER-PART
059200     END-UNSTRING.
059300     UNSTRING WS-XML-AFTER-PART DELIMITED BY '</type>'
059400         INTO WS-XML-VALUE-PART
059500     END-UNSTRING.
059600     MOVE WS-XML-VALUE-PART (1:20)
059700         TO CARDETL-TYPE (CARDETL-IDX).
059800     MOVE CARDETL-TYPE (CARDETL-IDX) TO WS-UC-SOURCE (1:20).
059900     MOVE SPACES TO WS-UC-SOURCE (21:20).
060000     PERFORM 9100-UPPERCASE-WORK-AREA
060100         THRU 9100-EXIT.
060200     MOVE WS-UC-RESULT (1:20) TO CARDETL-TYPE-UC (CARDETL-IDX).
060300 2110-EXIT.
060400     EXIT.
060500*
060600 2120-EXTRACT-MODEL-TAG.
060700     MOVE SPACES TO WS-XML-AFTER-PART WS-XML-VALUE-PART.
060800     UNSTRING CAR-DETAIL-RECORD DELIMITED BY '<model>'
060900         INTO WS-XML-BEFORE-PART WS-XML-AFTER-PART
061000     END-UNSTRING.
061100     UNSTRING WS-XML-AFTER-PART DELIMITED BY '</model>'
061200         INTO WS-XML-VALUE-PART
061300     END-UNSTRING.
061400     MOVE WS-XML-VALUE-PART (1:20)
061500         TO CARDETL-MODEL (CARDETL-IDX).
061600 2120-EXIT.
061700     EXIT.
061800*
061900*    BRAND IS NEVER TAKEN FROM THE XML.  IT IS INFERRED FROM   *
062000*    MODEL TEXT BY SUBSTRING TOKEN, CASE-INSENSITIVE, IN THE   *
062100*    FIXED PRECEDENCE ORDER MARKETING GAVE US.  A BLANK MODEL  *
062200*    IS "UNKNOWN" WITHOUT TESTING ANY TOKEN.                    *
062300 2200-INFER-CAR-BRAND.
062400     MOVE CARDETL-MODEL (CARDETL-IDX) TO WS-UC-SOURCE (1:20).
062500     MOVE SPACES TO WS-UC-SOURCE (21:20).
062600     PERFORM 9100-UPPERCASE-WORK-AREA
062700         THRU 9100-EXIT.
062800     MOVE WS-UC-RESULT (1:20) TO WS-MODEL-UC.
062900     IF WS-MODEL-UC = SPACES
063000         MOVE 'Unknown' TO CARDETL-BRAND (CARDETL-IDX)
063100     ELSE
063200         MOVE 0 TO WS-XML-TAG-CNT
063300         INSPECT WS-MODEL-UC
063400             TALLYING WS-XML-TAG-CNT FOR ALL 'RAV4'
063500         IF WS-XML-TAG-CNT > 0
063600             MOVE 'Toyota' TO CARDETL-BRAND (CARDETL-IDX)
063700         ELSE
063800             MOVE 0 TO WS-XML-TAG-CNT
063900             INSPECT WS-MODEL-UC
064000                 TALLYING WS-XML-TAG-CNT FOR ALL 'CIVIC'
064100             IF WS-XML-TAG-CNT > 0
064200                 MOVE 'Honda' TO CARDETL-BRAND (CARDETL-IDX)
064300             ELSE
064400                 MOVE 0 TO WS-XML-TAG-CNT
064500                 INSPECT WS-MODEL-UC
064600                     TALLYING WS-XML-TAG-CNT FOR ALL 'F-150'
064700                 IF WS-XML-TAG-CNT > 0
064800                     MOVE 'Ford' TO CARDETL-BRAND (CARDETL-IDX)
064900                 ELSE
065000                     PERFORM 2210-INFER-CAR-BRAND-2
065100                         THRU 2210-EXIT
065200                 END-IF
065300             END-IF
065400         END-IF
065500     END-IF.
065600     MOVE CARDETL-BRAND (CARDETL-IDX) TO WS-UC-SOURCE (1:20).
065700     MOVE SPACES TO WS-UC-SOURCE (21:20).
065800     PERFORM 9100-UPPERCASE-WORK-AREA
065900         THRU 9100-EXIT.
066000     MOVE WS-UC-RESULT (1:20) TO CARDETL-BRAND-UC (CARDETL-IDX).
066100 2200-EXIT.
066200     EXIT.
066300*
066400*    SECOND HALF OF THE INFERENCE CHAIN -- SPLIT OUT OF 2200   *
066500*    SO NO SINGLE PARAGRAPH NESTS MORE THAN FOUR IFS DEEP.     *
066600 2210-INFER-CAR-BRAND-2.
066700     MOVE 0 TO WS-XML-TAG-CNT.
066800     INSPECT WS-MODEL-UC TALLYING WS-XML-TAG-CNT FOR ALL '330I'.
066900     IF WS-XML-TAG-CNT > 0
067000         MOVE 'Audi' TO CARDETL-BRAND (CARDETL-IDX)
067100     ELSE
067200         MOVE 0 TO WS-XML-TAG-CNT
067300         INSPECT WS-MODEL-UC
067400             TALLYING WS-XML-TAG-CNT FOR ALL 'Q5'
067500         IF WS-XML-TAG-CNT > 0
067600             MOVE 'Audi' TO CARDETL-BRAND (CARDETL-IDX)
067700         ELSE
067800             MOVE 0 TO WS-XML-TAG-CNT
067900             INSPECT WS-MODEL-UC
068000                 TALLYING WS-XML-TAG-CNT FOR ALL 'SILVERADO'
068100             IF WS-XML-TAG-CNT > 0
068200                 MOVE 'Chevrolet' TO CARDETL-BRAND (CARDETL-IDX)
068300             ELSE
068400                 PERFORM 2220-INFER-CAR-BRAND-3
068500                     THRU 2220-EXIT
068600             END-IF
068700         END-IF
068800     END-IF.
068900 2210-EXIT.
069000     EXIT.
069100*
069200 2220-INFER-CAR-BRAND-3.
069300     MOVE 0 TO WS-XML-TAG-CNT.
069400     INSPECT WS-MODEL-UC
069500         TALLYING WS-XML-TAG-CNT FOR ALL 'ROGUE'.
069600     IF WS-XML-TAG-CNT > 0
069700         MOVE 'Nissan' TO CARDETL-BRAND (CARDETL-IDX)
069800     ELSE
069900         MOVE 0 TO WS-XML-TAG-CNT
070000         INSPECT WS-MODEL-UC
070100             TALLYING WS-XML-TAG-CNT FOR ALL 'ELANTRA'
070200         IF WS-XML-TAG-CNT > 0
070300             MOVE 'Hyundai' TO CARDETL-BRAND (CARDETL-IDX)
070400         ELSE
070500             IF WS-MODEL-UC (1:5) = 'MODEL'
070600                 MOVE 'Tesla' TO CARDETL-BRAND (CARDETL-IDX)
070700             ELSE
070800                 IF WS-MODEL-UC (1:2) = 'C-'
070900                     MOVE 'Mercedes-Benz'
071000                         TO CARDETL-BRAND (CARDETL-IDX)
071100                 ELSE
071200                     MOVE 'Unknown'
071300                         TO CARDETL-BRAND (CARDETL-IDX)
071400                 END-IF
071500             END-IF
071600         END-IF
071700     END-IF.
071800 2220-EXIT.
071900     EXIT.
072000*
072100*    A <PRICE CURRENCY="XXX">NNN.NN</PRICE> ON ONE LINE --     *
072200*    PULLED APART BY SUCCESSIVE UNSTRINGS.  A CURRENCY SEEN    *
072300*    TWICE FOR THE SAME CAR OVERLAYS THE EARLIER AMOUNT -- LAST *
072400*    ONE ON THE CAR WINS.  A BAD AMOUNT SKIPS THIS PRICE ONLY,  *
072500*    NOT THE CAR.                                                *
072600 2300-COLLECT-CAR-PRICE.
072700     MOVE SPACES TO WS-XML-AFTER-PART WS-PRICE-CCY-RAW.
072800     UNSTRING CAR-DETAIL-RECORD DELIMITED BY 'currency="'
072900         INTO WS-XML-BEFORE-PART WS-XML-AFTER-PART
073000     END-UNSTRING.
073100     UNSTRING WS-XML-AFTER-PART DELIMITED BY '"'
073200         INTO WS-PRICE-CCY-RAW WS-XML-AFTER-PART-2
073300     END-UNSTRING.
073400     UNSTRING WS-XML-AFTER-PART-2 DELIMITED BY '>'
073500         INTO WS-XML-VALUE-PART WS-XML-AFTER-PART
073600     END-UNSTRING.
073700     UNSTRING WS-XML-AFTER-PART DELIMITED BY '<'
073800         INTO WS-PRICE-AMT-TEXT
073900     END-UNSTRING.
074000     PERFORM 2310-PARSE-PRICE-AMOUNT
074100         THRU 2310-EXIT.
074200     IF PRICE-PARSE-VALID AND WS-PRICE-CCY-RAW NOT = SPACES
074300         PERFORM 2320-STORE-CAR-PRICE
074400             THRU 2320-EXIT
074500     ELSE
074600         ADD 1 TO WS-CAR-ELEMENTS-SKIPPED
074700     END-IF.
074800 2300-EXIT.
074900     EXIT.
075000*
075100 2310-PARSE-PRICE-AMOUNT.
075200     MOVE 'Y' TO WS-PRICE-VALID-SW.
075300     MOVE SPACES TO WS-PRICE-WHOLE-TXT WS-PRICE-FRAC-TXT.
075400     UNSTRING WS-PRICE-AMT-TEXT DELIMITED BY '.'
075500         INTO WS-PRICE-WHOLE-TXT WS-PRICE-FRAC-TXT
075600     END-UNSTRING.
075700     IF WS-PRICE-WHOLE-TXT = SPACES
075800        OR WS-PRICE-WHOLE-TXT NOT NUMERIC
075900         MOVE 'N' TO WS-PRICE-VALID-SW
076000     END-IF.
076100     IF PRICE-PARSE-VALID
076200         MOVE 0 TO WS-PRICE-FRAC-LEN
076300         INSPECT WS-PRICE-FRAC-TXT
076400             TALLYING WS-PRICE-FRAC-LEN
076500             FOR CHARACTERS BEFORE INITIAL SPACE
076600         IF WS-PRICE-FRAC-LEN = 1
076700             MOVE '0' TO WS-PRICE-FRAC-TXT (2:1)
076800         END-IF
076900         IF WS-PRICE-FRAC-TXT (1:2) NOT NUMERIC
077000             MOVE 'N' TO WS-PRICE-VALID-SW
077100         END-IF
077200     END-IF.
077300     IF PRICE-PARSE-VALID
077400         MOVE WS-PRICE-WHOLE-TXT TO WS-PRICE-WHOLE-N
077500         MOVE WS-PRICE-FRAC-TXT (1:2) TO WS-PRICE-FRAC-N
077600         COMPUTE WS-PRICE-AMOUNT =
077700             WS-PRICE-WHOLE-N + (WS-PRICE-FRAC-N / 100)
077800     END-IF.
077900 2310-EXIT.
078000     EXIT.
078100*
078200 2320-STORE-CAR-PRICE.
078300     MOVE 0 TO WS-PX.
078400     MOVE SPACES TO WS-UC-SOURCE (1:3).
078500     MOVE WS-PRICE-CCY-RAW (1:3) TO WS-UC-SOURCE (1:3).
078600     MOVE SPACES TO WS-UC-SOURCE (4:37).
078700     PERFORM 9100-UPPERCASE-WORK-AREA
078800         THRU 9100-EXIT.
078900     PERFORM 2325-SCAN-PRICE-SLOT THRU 2325-EXIT
079000         VARYING WS-I FROM 1 BY 1
079100         UNTIL WS-I > CARDETL-PRICE-CNT (CARDETL-IDX)
079200            OR WS-PX NOT = 0.
079300     IF WS-PX = 0
079400        AND CARDETL-PRICE-CNT (CARDETL-IDX) < 10
079500         ADD 1 TO CARDETL-PRICE-CNT (CARDETL-IDX)
079600         MOVE CARDETL-PRICE-CNT (CARDETL-IDX) TO WS-PX
079700     END-IF.
079800     IF WS-PX NOT = 0
079900         MOVE WS-PRICE-CCY-RAW (1:3)
080000             TO CARDETL-PRICE-CCY (CARDETL-IDX, WS-PX)
080100         MOVE WS-UC-RESULT (1:3)
080200             TO CARDETL-PRICE-CCY-UC (CARDETL-IDX, WS-PX)
080300         MOVE WS-PRICE-AMOUNT
080400             TO CARDETL-PRICE-AMT (CARDETL-IDX, WS-PX)
080500     END-IF.
080600 2320-EXIT.
080700     EXIT.
080800*
080900 2325-SCAN-PRICE-SLOT.
081000     IF CARDETL-PRICE-CCY-UC (CARDETL-IDX, WS-I)
081100             = WS-UC-RESULT (1:3)
081200         MOVE WS-I TO WS-PX
081300     END-IF.
081400 2325-EXIT.
081500     EXIT.
081600*
081700*    ---------------------------------------------------------*
081800*    3000 SERIES -- OPERATION SELECT / VALIDATE                *
081900*    ---------------------------------------------------------*
082000 3100-VALIDATE-OPERATION.
082100     IF NOT WS-RUN-ABORTED
082200         IF NOT CARPARM-OP-VALID
082300             MOVE 'Y' TO WS-ABORT-SW
082400         END-IF
082500     END-IF.
082600     IF NOT WS-RUN-ABORTED
082700         IF CARPARM-OP-FILTER-PRICE
082800            AND CARPARM-MIN-PRICE > CARPARM-MAX-PRICE
082900             MOVE 'Y' TO WS-ABORT-SW
083000         END-IF
083100     END-IF.
083200     IF NOT WS-RUN-ABORTED
083300         IF CARPARM-OP-FILTER-DATE
083400            AND CARPARM-START-DATE > CARPARM-END-DATE
083500             MOVE 'Y' TO WS-ABORT-SW
083600         END-IF
083700     END-IF.
083800 3100-EXIT.
083900     EXIT.
084000*
084100 3000-SELECT-OPERATION.
084200     MOVE 0 TO WS-RESULT-COUNT.
084300     EVALUATE TRUE
084400         WHEN CARPARM-OP-FILTER-PRICE
084500             PERFORM 4100-OP1-FILTER-BRAND-PRICE
084600                 THRU 4100-EXIT
084700         WHEN CARPARM-OP-FILTER-DATE
084800             PERFORM 4200-OP2-FILTER-BRAND-DATE
084900                 THRU 4200-EXIT
085000         WHEN CARPARM-OP-SORT-RELDATE
085100             PERFORM 4300-OP3-SORT-RELEASE-DATE
085200                 THRU 4300-EXIT
085300         WHEN CARPARM-OP-SORT-PRICE
085400             PERFORM 4400-OP4-SORT-PRICE
085500                 THRU 4400-EXIT
085600         WHEN CARPARM-OP-SORT-TYPECCY
085700             PERFORM 4600-OP5-SORT-TYPE-CURRENCY
085800                 THRU 4600-EXIT
085900     END-EVALUATE.
086000 3000-EXIT.
086100     EXIT.
086200*
086300*    ---------------------------------------------------------*
086400*    4000 SERIES -- THE FIVE OPERATIONS                        *
086500*    ---------------------------------------------------------*
086600*    OP1 -- BRAND MATCH (CASE-INSENSITIVE) AND THE CAR'S USD   *
086700*    PRICE FALLS WITHIN MIN-PRICE/MAX-PRICE.  CARPARM CARRIES  *
086800*    NO CURRENCY FIELD OF ITS OWN, SO THE RANGE IS ALWAYS USD  *
086900*    -- A CAR WITH NO USD PRICE CANNOT QUALIFY NO MATTER WHAT  *
087000*    IT COSTS IN ANOTHER CURRENCY.  RESULT ORDER IS FILE        *
087100*    ORDER -- NO SORT.                                           *
087200 4100-OP1-FILTER-BRAND-PRICE.
087300     MOVE CARPARM-BRAND TO WS-UC-SOURCE (1:20).
087400     MOVE SPACES TO WS-UC-SOURCE (21:20).
087500     PERFORM 9100-UPPERCASE-WORK-AREA
087600         THRU 9100-EXIT.
087700     PERFORM 4105-CHECK-ONE-CAR-PRICE
087800         THRU 4105-EXIT
087900         VARYING WS-I FROM 1 BY 1
088000         UNTIL WS-I > CARDETL-ENTRY-CNT.
088100 4100-EXIT.
088200     EXIT.
088300*
088400 4105-CHECK-ONE-CAR-PRICE.
088500     IF CARDETL-BRAND-UC (WS-I) = WS-UC-RESULT (1:20)
088600         PERFORM 4110-PRICE-IN-RANGE THRU 4110-EXIT
088700         IF BRAND-LOOKUP-FOUND
088800             ADD 1 TO WS-RESULT-COUNT
088900             MOVE WS-I TO WS-RESULT-PTR (WS-RESULT-COUNT)
089000         END-IF
089100     END-IF.
089200 4105-EXIT.
089300     EXIT.
089400*
089500 4110-PRICE-IN-RANGE.
089600     MOVE 'N' TO WS-BRAND-FOUND-SW.
089700     PERFORM 4115-CHECK-ONE-PRICE THRU 4115-EXIT
089800         VARYING WS-PX FROM 1 BY 1
089900         UNTIL WS-PX > CARDETL-PRICE-CNT (WS-I).
090000 4110-EXIT.
090100     EXIT.
090200*
090300 4115-CHECK-ONE-PRICE.
090400     IF CARDETL-PRICE-CCY-UC (WS-I, WS-PX) = 'USD'
090500        AND CARDETL-PRICE-AMT (WS-I, WS-PX)
090600             NOT < CARPARM-MIN-PRICE
090700        AND CARDETL-PRICE-AMT (WS-I, WS-PX)
090800             NOT > CARPARM-MAX-PRICE
090900         MOVE 'Y' TO WS-BRAND-FOUND-SW
091000     END-IF.
091100 4115-EXIT.
091200     EXIT.
091300*
091400*    OP2 -- BRAND MATCH (CASE-INSENSITIVE) AND THE BRAND'S     *
091500*    RELEASE DATE (NOT THE CAR'S) FALLS WITHIN START/END.      *
091600*    RESULT ORDER IS FILE ORDER -- NO SORT.                    *
091700 4200-OP2-FILTER-BRAND-DATE.
091800     PERFORM 4500-ENRICH-RELEASE-DATES
091900         THRU 4500-EXIT.
092000     MOVE CARPARM-BRAND TO WS-UC-SOURCE (1:20).
092100     MOVE SPACES TO WS-UC-SOURCE (21:20).
092200     PERFORM 9100-UPPERCASE-WORK-AREA
092300         THRU 9100-EXIT.
092400     PERFORM 4205-CHECK-ONE-CAR-DATE
092500         THRU 4205-EXIT
092600         VARYING WS-I FROM 1 BY 1
092700         UNTIL WS-I > CARDETL-ENTRY-CNT.
092800 4200-EXIT.
092900     EXIT.
093000*
093100 4205-CHECK-ONE-CAR-DATE.
093200     IF CARDETL-BRAND-UC (WS-I) = WS-UC-RESULT (1:20)
093300        AND CARDETL-REL-IS-KNOWN (WS-I)
093400        AND CARDETL-REL-DATE (WS-I)
093500             NOT < CARPARM-START-DATE
093600        AND CARDETL-REL-DATE (WS-I)
093700             NOT > CARPARM-END-DATE
093800         ADD 1 TO WS-RESULT-COUNT
093900         MOVE WS-I TO WS-RESULT-PTR (WS-RESULT-COUNT)
094000     END-IF.
094100 4205-EXIT.
094200     EXIT.
094300*
094400*    STAMPS CARDETL-REL-DATE/REL-KNOWN FOR EVERY CAR WHOSE     *
094500*    BRAND-UC MATCHES A CARBRND-ACTIVE ENTRY.  A CAR WHOSE     *
094600*    BRAND IS UNKNOWN TO THE MASTER IS LEFT REL-KNOWN = 'N'    *
094700*    AND SORTS/FILTERS LAST OR IS EXCLUDED, PER OPERATION.     *
094800 4500-ENRICH-RELEASE-DATES.
094900     PERFORM 4505-ENRICH-ONE-CAR THRU 4505-EXIT
095000         VARYING WS-I FROM 1 BY 1
095100         UNTIL WS-I > CARDETL-ENTRY-CNT.
095200 4500-EXIT.
095300     EXIT.
095400*
095500 4505-ENRICH-ONE-CAR.
095600     MOVE 'N' TO WS-BRAND-FOUND-SW.
095700     PERFORM 4510-MATCH-ONE-BRAND-FOR-DATE
095800         THRU 4510-EXIT
095900         VARYING WS-J FROM 1 BY 1
096000         UNTIL WS-J > CARBRND-ENTRY-CNT
096100            OR BRAND-LOOKUP-FOUND.
096200 4505-EXIT.
096300     EXIT.
096400*
096500 4510-MATCH-ONE-BRAND-FOR-DATE.
096600     IF CARBRND-ACTIVE (WS-J)
096700        AND CARBRND-NAME-UC (WS-J)
096800             = CARDETL-BRAND-UC (WS-I)
096900         MOVE CARBRND-REL-DATE (WS-J)
097000             TO CARDETL-REL-DATE (WS-I)
097100         MOVE 'Y' TO CARDETL-REL-KNOWN (WS-I)
097200         MOVE 'Y' TO WS-BRAND-FOUND-SW
097300     END-IF.
097400 4510-EXIT.
097500     EXIT.
097600*
097700*    OP3 -- ALL CARS, SORTED BY RELEASE DATE, NEWEST FIRST.    *
097800*    CARS WITH NO KNOWN RELEASE DATE SORT LAST -- FORCED BY     *
097900*    GIVING THEM A KEY OF ZERO, WHICH IS LOWEST IN ASCENDING    *
098000*    TERMS AND THEREFORE LAST WHEN WE ASK CARSORT1 FOR          *
098100*    DESCENDING ORDER.                                           *
098200 4300-OP3-SORT-RELEASE-DATE.
098300     PERFORM 4500-ENRICH-RELEASE-DATES
098400         THRU 4500-EXIT.
098500     MOVE 0 TO WS-SORT-COUNT.
098600     PERFORM 4305-BUILD-ONE-RELDATE-ENTRY
098700         THRU 4305-EXIT
098800         VARYING WS-I FROM 1 BY 1
098900         UNTIL WS-I > CARDETL-ENTRY-CNT.
099000     MOVE 'D' TO WS-SORT-DIRECTION.
099100     CALL 'CARSORT1' USING WS-SORT-COUNT, WS-SORT-DIRECTION,
099200                           WS-SORT-TABLE.
099300     PERFORM 4310-COPY-SORT-RESULT
099400         THRU 4310-EXIT.
099500 4300-EXIT.
099600     EXIT.
099700*
099800 4305-BUILD-ONE-RELDATE-ENTRY.
099900     ADD 1 TO WS-SORT-COUNT.
100000     MOVE WS-I TO WS-SORT-PTR (WS-SORT-COUNT).
100100     IF CARDETL-REL-IS-KNOWN (WS-I)
100200         MOVE CARDETL-REL-DATE (WS-I)
100300             TO WS-SORT-KEY (WS-SORT-COUNT)
100400     ELSE
100500         MOVE 0 TO WS-SORT-KEY (WS-SORT-COUNT)
100600     END-IF.
100700 4305-EXIT.
100800     EXIT.
100900*
101000 4310-COPY-SORT-RESULT.
101100     MOVE WS-SORT-COUNT TO WS-RESULT-COUNT.
101200     PERFORM 4315-COPY-ONE-RESULT-PTR
101300         THRU 4315-EXIT
101400         VARYING WS-I FROM 1 BY 1
101500         UNTIL WS-I > WS-SORT-COUNT.
101600 4310-EXIT.
101700     EXIT.
101800*
101900 4315-COPY-ONE-RESULT-PTR.
102000     MOVE WS-SORT-PTR (WS-I) TO WS-RESULT-PTR (WS-I).
102100 4315-EXIT.
102200     EXIT.
102300*
102400*    OP4 -- ALL CARS, SORTED BY USD PRICE, HIGHEST FIRST.      *
102500*    A CAR CARRYING NO USD PRICE SORTS LAST (SAME ZERO-KEY     *
102600*    TRICK AS OP3).                                             *
102700 4400-OP4-SORT-PRICE.
102800     MOVE 0 TO WS-SORT-COUNT.
102900     PERFORM 4405-BUILD-ONE-PRICE-ENTRY
103000         THRU 4405-EXIT
103100         VARYING WS-I FROM 1 BY 1
103200         UNTIL WS-I > CARDETL-ENTRY-CNT.
103300     MOVE 'D' TO WS-SORT-DIRECTION.
103400     CALL 'CARSORT1' USING WS-SORT-COUNT, WS-SORT-DIRECTION,
103500                           WS-SORT-TABLE.
103600     PERFORM 4310-COPY-SORT-RESULT
103700         THRU 4310-EXIT.
103800 4400-EXIT.
103900     EXIT.
104000*
104100 4405-BUILD-ONE-PRICE-ENTRY.
104200     ADD 1 TO WS-SORT-COUNT.
104300     MOVE WS-I TO WS-SORT-PTR (WS-SORT-COUNT).
104400     PERFORM 4410-FIND-USD-PRICE THRU 4410-EXIT.
104500     MOVE CARDETL-SORT-KEY (WS-I)
104600         TO WS-SORT-KEY (WS-SORT-COUNT).
104700 4405-EXIT.
104800     EXIT.
104900*
105000 4410-FIND-USD-PRICE.
105100     MOVE 0 TO CARDETL-SORT-KEY (WS-I).
105200     PERFORM 4415-CHECK-ONE-USD-PRICE
105300         THRU 4415-EXIT
105400         VARYING WS-PX FROM 1 BY 1
105500         UNTIL WS-PX > CARDETL-PRICE-CNT (WS-I).
105600 4410-EXIT.
105700     EXIT.
105800*
105900 4415-CHECK-ONE-USD-PRICE.
106000     IF CARDETL-PRICE-CCY-UC (WS-I, WS-PX) = 'USD'
106100         MOVE CARDETL-PRICE-AMT (WS-I, WS-PX)
106200             TO CARDETL-SORT-KEY (WS-I)
106300     END-IF.
106400 4415-EXIT.
106500     EXIT.
106600*
106700*    OP5 -- GROUP CARS BY TYPE (CASE-INSENSITIVE).  SUV, SEDAN  *
106800*    AND TRUCK ARE EMITTED FIRST, IN THAT FIXED ORDER, EACH     *
106900*    PRICED IN ITS OWN DESIGNATED CURRENCY (4660); ANY OTHER    *
107000*    TYPE ON THE FILE FOLLOWS, PRICED IN USD, IN THE ORDER IT   *
107100*    WAS FIRST SEEN (4670).  CARS WITHIN A GROUP ARE ASCENDING  *
107200*    BY THE GROUP'S PRICE, MISSING PRICE SORTING LAST (4690-    *
107300*    4696 -- CARSORT1 IS CALLED ONCE PER GROUP).  THE WHOLE     *
107400*    CONCATENATED LIST IS REVERSED AS ONE STEP (4680) WHEN THE  *
107500*    CONTROL CARD ASKS FOR DESCENDING -- THE GROUPS THEMSELVES  *
107600*    ARE NEVER RE-SORTED FOR DIRECTION.                         *
107700 4600-OP5-SORT-TYPE-CURRENCY.
107800     PERFORM 4500-ENRICH-RELEASE-DATES THRU 4500-EXIT.
107900     MOVE 0 TO WS-TYPE-GROUP-CNT.
108000     PERFORM 4610-BUILD-TYPE-GROUP THRU 4610-EXIT
108100         VARYING WS-I FROM 1 BY 1
108200         UNTIL WS-I > CARDETL-ENTRY-CNT.
108300     MOVE 0 TO WS-RESULT-COUNT.
108400     MOVE 'SUV                 ' TO WS-TG-WANT-TYPE-UC.
108500     MOVE 'EUR' TO WS-TG-WANT-CCY.
108600     PERFORM 4660-EMIT-FIXED-TYPE-GROUP THRU 4660-EXIT.
108700     MOVE 'SEDAN               ' TO WS-TG-WANT-TYPE-UC.
108800     MOVE 'JPY' TO WS-TG-WANT-CCY.
108900     PERFORM 4660-EMIT-FIXED-TYPE-GROUP THRU 4660-EXIT.
109000     MOVE 'TRUCK               ' TO WS-TG-WANT-TYPE-UC.
109100     MOVE 'USD' TO WS-TG-WANT-CCY.
109200     PERFORM 4660-EMIT-FIXED-TYPE-GROUP THRU 4660-EXIT.
109300     PERFORM 4670-EMIT-LEFTOVER-TYPE-GROUP THRU 4670-EXIT
109400         VARYING WS-TG-IDX FROM 1 BY 1
109500         UNTIL WS-TG-IDX > WS-TYPE-GROUP-CNT.
109600     IF CARPARM-DIR-DESCENDING
109700         PERFORM 4680-REVERSE-RESULT-LIST THRU 4680-EXIT
109800     END-IF.
109900 4600-EXIT.
110000     EXIT.
110100*
110200*    ADDS CARDETL-ENTRY (WS-I) TO THE DISTINCT-TYPE TABLE,      *
110300*    CREATING A NEW ENTRY ON THE FIRST CAR OF A GIVEN TYPE.     *
110400*    NO PRICE IS TRACKED HERE ANY MORE -- 4690 DOES THAT, ONE   *
110500*    GROUP AT A TIME, ONCE THE EMIT ORDER IS KNOWN.             *
110600 4610-BUILD-TYPE-GROUP.
110700     MOVE 'N' TO WS-BRAND-FOUND-SW.
110800     PERFORM 4615-CHECK-ONE-GROUP-FOR-TYPE THRU 4615-EXIT
110900         VARYING WS-TG-IDX FROM 1 BY 1
111000         UNTIL WS-TG-IDX > WS-TYPE-GROUP-CNT
111100            OR BRAND-LOOKUP-FOUND.
111200     IF NOT BRAND-LOOKUP-FOUND
111300        AND WS-TYPE-GROUP-CNT < 200
111400         ADD 1 TO WS-TYPE-GROUP-CNT
111500         SET WS-TG-IDX TO WS-TYPE-GROUP-CNT
111600         MOVE CARDETL-TYPE-UC (WS-I) TO WS-TG-TYPE-UC (WS-TG-IDX)
111700         MOVE 'N' TO WS-TG-EMIT-SW (WS-TG-IDX)
111800     END-IF.
111900 4610-EXIT.
112000     EXIT.
112100*
112200 4615-CHECK-ONE-GROUP-FOR-TYPE.
112300     IF WS-TG-TYPE-UC (WS-TG-IDX) = CARDETL-TYPE-UC (WS-I)
112400         MOVE 'Y' TO WS-BRAND-FOUND-SW
112500     END-IF.
112600 4615-EXIT.
112700     EXIT.
112800*
112900*    EMITS ONE OF THE THREE FIXED TYPES (SUV/SEDAN/TRUCK), IF   *
113000*    THE CAR TABLE ACTUALLY CONTAINS ONE, IN WS-TG-WANT-CCY.    *
113100*    A TYPE NOT ON THE FILE SIMPLY CONTRIBUTES NO ROWS.         *
113200 4660-EMIT-FIXED-TYPE-GROUP.
113300     MOVE 'N' TO WS-BRAND-FOUND-SW.
113400     PERFORM 4665-FIND-WANTED-TYPE-GROUP THRU 4665-EXIT
113500         VARYING WS-TG-IDX FROM 1 BY 1
113600         UNTIL WS-TG-IDX > WS-TYPE-GROUP-CNT
113700            OR BRAND-LOOKUP-FOUND.
113800     IF BRAND-LOOKUP-FOUND
113900         MOVE 'Y' TO WS-TG-EMIT-SW (WS-TG-IDX)
114000         PERFORM 4690-SORT-AND-APPEND-GROUP THRU 4690-EXIT
114100     END-IF.
114200 4660-EXIT.
114300     EXIT.
114400*
114500 4665-FIND-WANTED-TYPE-GROUP.
114600     IF WS-TG-TYPE-UC (WS-TG-IDX) = WS-TG-WANT-TYPE-UC
114700        AND TYPE-GROUP-PENDING (WS-TG-IDX)
114800         MOVE 'Y' TO WS-BRAND-FOUND-SW
114900     END-IF.
115000 4665-EXIT.
115100     EXIT.
115200*
115300*    EVERY TYPE THE FIXED PASS DID NOT CLAIM IS PRICED IN USD   *
115400*    AND EMITTED HERE, IN THE TABLE'S FIRST-SEEN ORDER.         *
115500 4670-EMIT-LEFTOVER-TYPE-GROUP.
115600     IF TYPE-GROUP-PENDING (WS-TG-IDX)
115700         MOVE 'Y' TO WS-TG-EMIT-SW (WS-TG-IDX)
115800         MOVE WS-TG-TYPE-UC (WS-TG-IDX) TO WS-TG-WANT-TYPE-UC
115900         MOVE 'USD' TO WS-TG-WANT-CCY
116000         PERFORM 4690-SORT-AND-APPEND-GROUP THRU 4690-EXIT
116100     END-IF.
116200 4670-EXIT.
116300     EXIT.
116400*
116500*    REVERSES WS-RESULT-PTR (1) THRU (WS-RESULT-COUNT) IN       *
116600*    PLACE, END-FOR-END, FOR THE DESCENDING CONTROL CARD.       *
116700 4680-REVERSE-RESULT-LIST.
116800     COMPUTE WS-TG-OUTER = WS-RESULT-COUNT / 2.
116900     PERFORM 4685-SWAP-ONE-RESULT-PAIR THRU 4685-EXIT
117000         VARYING WS-TG-IDX FROM 1 BY 1
117100         UNTIL WS-TG-IDX > WS-TG-OUTER.
117200 4680-EXIT.
117300     EXIT.
117400*
117500 4685-SWAP-ONE-RESULT-PAIR.
117600     COMPUTE WS-TG-INNER = WS-RESULT-COUNT - WS-TG-IDX + 1.
117700     MOVE WS-RESULT-PTR (WS-TG-IDX)   TO WS-HOLD-RESULT-PTR.
117800     MOVE WS-RESULT-PTR (WS-TG-INNER)
117900         TO WS-RESULT-PTR (WS-TG-IDX).
118000     MOVE WS-HOLD-RESULT-PTR TO WS-RESULT-PTR (WS-TG-INNER).
118100 4685-EXIT.
118200     EXIT.
118300*
118400*    BUILDS THE CARSORT1 TABLE FOR ONE TYPE GROUP (EVERY CAR    *
118500*    WHOSE TYPE MATCHES WS-TG-WANT-TYPE-UC), KEYED ON THE       *
118600*    GROUP'S DESIGNATED CURRENCY, AND APPENDS THE SORTED        *
118700*    POINTERS ONTO THE END OF WS-RESULT-PTR.                    *
118800 4690-SORT-AND-APPEND-GROUP.
118900     MOVE 0 TO WS-SORT-COUNT.
119000     PERFORM 4692-BUILD-ONE-GROUP-ENTRY THRU 4692-EXIT
119100         VARYING WS-I FROM 1 BY 1
119200         UNTIL WS-I > CARDETL-ENTRY-CNT.
119300     IF WS-SORT-COUNT > 0
119400         MOVE 'A' TO WS-SORT-DIRECTION
119500         CALL 'CARSORT1' USING WS-SORT-COUNT, WS-SORT-DIRECTION,
119600                               WS-SORT-TABLE
119700         PERFORM 4695-APPEND-ONE-SORT-PTR THRU 4695-EXIT
119800             VARYING WS-I FROM 1 BY 1
119900             UNTIL WS-I > WS-SORT-COUNT
120000     END-IF.
120100 4690-EXIT.
120200     EXIT.
120300*
120400 4692-BUILD-ONE-GROUP-ENTRY.
120500     IF CARDETL-TYPE-UC (WS-I) = WS-TG-WANT-TYPE-UC
120600         ADD 1 TO WS-SORT-COUNT
120700         MOVE WS-I TO WS-SORT-PTR (WS-SORT-COUNT)
120800         PERFORM 4694-FIND-GROUP-CCY-PRICE THRU 4694-EXIT
120900     END-IF.
121000 4692-EXIT.
121100     EXIT.
121200*
121300*    A CAR WITH NO PRICE IN THE GROUP'S CURRENCY GETS THE       *
121400*    SENTINEL KEY BELOW, WHICH IS ABOVE ANY REAL PRICE IN THE   *
121500*    TABLE SO IT SORTS LAST UNDER CARSORT1'S ASCENDING RULE.    *
121600 4694-FIND-GROUP-CCY-PRICE.
121700     MOVE 99999999999.99 TO WS-SORT-KEY (WS-SORT-COUNT).
121800     PERFORM 4696-CHECK-ONE-GROUP-CCY-PRICE THRU 4696-EXIT
121900         VARYING WS-PX FROM 1 BY 1
122000         UNTIL WS-PX > CARDETL-PRICE-CNT (WS-I).
122100 4694-EXIT.
122200     EXIT.
122300*
122400 4696-CHECK-ONE-GROUP-CCY-PRICE.
122500     IF CARDETL-PRICE-CCY-UC (WS-I, WS-PX) = WS-TG-WANT-CCY
122600         MOVE CARDETL-PRICE-AMT (WS-I, WS-PX)
122700             TO WS-SORT-KEY (WS-SORT-COUNT)
122800     END-IF.
122900 4696-EXIT.
123000     EXIT.
123100*
123200 4695-APPEND-ONE-SORT-PTR.
123300     ADD 1 TO WS-RESULT-COUNT.
123400     MOVE WS-SORT-PTR (WS-I) TO WS-RESULT-PTR (WS-RESULT-COUNT).
123500 4695-EXIT.
123600     EXIT.
123700*
123800*    ---------------------------------------------------------*
123900*    8000 SERIES -- REPORT PRINT                                *
124000*    ---------------------------------------------------------*
124100 8000-PRINT-REPORT-RANGE.
124200     MOVE CARRPTL-HEADING TO REPORT-OUT-RECORD.
124300     WRITE REPORT-OUT-RECORD AFTER ADVANCING TOP-OF-FORM.
124400     MOVE CARRPTL-DIVIDER TO REPORT-OUT-RECORD.
124500     WRITE REPORT-OUT-RECORD AFTER ADVANCING 1 LINE.
124600     IF WS-RESULT-COUNT = 0
124700         MOVE CARRPTL-EMPTY-MSG TO REPORT-OUT-RECORD
124800         WRITE REPORT-OUT-RECORD AFTER ADVANCING 1 LINE
124900     ELSE
125000         PERFORM 8050-PRINT-ONE-REPORT-LINE
125100             THRU 8050-EXIT
125200             VARYING WS-PRINT-SUB FROM 1 BY 1
125300             UNTIL WS-PRINT-SUB > WS-RESULT-COUNT
125400     END-IF.
125500 8000-EXIT.
125600     EXIT.
125700*
125800 8050-PRINT-ONE-REPORT-LINE.
125900     PERFORM 8100-BUILD-REPORT-LINE
126000         THRU 8100-EXIT.
126100     MOVE CARRPTL-LINE TO REPORT-OUT-RECORD.
126200     WRITE REPORT-OUT-RECORD AFTER ADVANCING 1 LINE.
126300 8050-EXIT.
126400     EXIT.
126500*
126600*    BRAND/MODEL/TYPE ARE "N/A" WHEN BLANK AND TRUNCATED TO    *
126700*    12 CHARS PLUS "..." WHEN LONGER THAN THE COLUMN (8110/    *
126800*    8120/8130).  IF THE BRAND OR MODEL TRUNCATION EVER        *
126900*    OVERFLOWS ITS OWN FIELD, WS-ROW-ERROR-SW COMES BACK UP    *
127000*    AND THIS ROW IS REPLACED BY AN ERROR ROW -- BRAND/MODEL   *
127100*    ARE LEFT AS BUILT, TYPE/PRICE/DATE BECOME 'ERROR' -- SO   *
127200*    ONE BAD LINE DOES NOT ABORT THE WHOLE REPORT RUN.         *
127300 8100-BUILD-REPORT-LINE.
127400     MOVE WS-RESULT-PTR (WS-PRINT-SUB) TO WS-I.
127500     MOVE 'N' TO WS-ROW-ERROR-SW.
127600     PERFORM 8110-FORMAT-BRAND-FIELD THRU 8110-EXIT.
127700     PERFORM 8120-FORMAT-MODEL-FIELD THRU 8120-EXIT.
127800     PERFORM 8130-FORMAT-TYPE-FIELD THRU 8130-EXIT.
127900     PERFORM 8200-FORMAT-USD-PRICE
128000         THRU 8200-EXIT.
128100     PERFORM 8300-FORMAT-RELEASE-DATE
128200         THRU 8300-EXIT.
128300     IF ROW-HAS-ERROR
128400         MOVE 'ERROR' TO CARRPTL-TYPE
128500         MOVE 'ERROR' TO CARRPTL-PRICE
128600         MOVE 'ERROR' TO CARRPTL-DATE
128700     END-IF.
128800 8100-EXIT.
128900     EXIT.
129000*
129100 8110-FORMAT-BRAND-FIELD.
129200     IF CARDETL-BRAND (WS-I) = SPACES
129300         MOVE 'N/A' TO CARRPTL-BRAND
129400     ELSE
129500         IF CARDETL-BRAND (WS-I) (16:5) NOT = SPACES
129600             MOVE SPACES TO CARRPTL-BRAND
129700             STRING CARDETL-BRAND (WS-I) (1:12) '...'
129800                 DELIMITED BY SIZE INTO CARRPTL-BRAND
129900                 ON OVERFLOW
130000                     MOVE 'Y' TO WS-ROW-ERROR-SW
130100             END-STRING
130200         ELSE
130300             MOVE CARDETL-BRAND (WS-I) TO CARRPTL-BRAND
130400         END-IF
130500     END-IF.
130600 8110-EXIT.
130700     EXIT.
130800*
130900 8120-FORMAT-MODEL-FIELD.
131000     IF CARDETL-MODEL (WS-I) = SPACES
131100         MOVE 'N/A' TO CARRPTL-MODEL
131200     ELSE
131300         IF CARDETL-MODEL (WS-I) (16:5) NOT = SPACES
131400             MOVE SPACES TO CARRPTL-MODEL
131500             STRING CARDETL-MODEL (WS-I) (1:12) '...'
131600                 DELIMITED BY SIZE INTO CARRPTL-MODEL
131700                 ON OVERFLOW
131800                     MOVE 'Y' TO WS-ROW-ERROR-SW
131900             END-STRING
132000         ELSE
132100             MOVE CARDETL-MODEL (WS-I) TO CARRPTL-MODEL
132200         END-IF
132300     END-IF.
132400 8120-EXIT.
132500     EXIT.
132600*
132700*    TYPE IS THE SAME WIDTH AS THE SOURCE FIELD SO IT CANNOT   *
132800*    STRUCTURALLY OVERFLOW THE COLUMN -- ONLY THE BLANK CHECK  *
132900*    APPLIES HERE.                                              *
133000 8130-FORMAT-TYPE-FIELD.
133100     IF CARDETL-TYPE (WS-I) = SPACES
133200         MOVE 'N/A' TO CARRPTL-TYPE
133300     ELSE
133400         MOVE CARDETL-TYPE (WS-I) TO CARRPTL-TYPE
133500     END-IF.
133600 8130-EXIT.
133700     EXIT.
133800*
133900*    PRICE COLUMN SHOWS THE CAR'S USD PRICE IF IT HAS ONE,     *
134000*    ELSE 0.00 -- NO CURRENCY CONVERSION IS PERFORMED.         *
134100 8200-FORMAT-USD-PRICE.
134200     MOVE 0 TO WS-PRICE-EDIT.
134300     PERFORM 8205-CHECK-ONE-USD-PRICE
134400         THRU 8205-EXIT
134500         VARYING WS-PX FROM 1 BY 1
134600         UNTIL WS-PX > CARDETL-PRICE-CNT (WS-I).
134700     MOVE WS-PRICE-EDIT TO CARRPTL-PRICE.
134800 8200-EXIT.
134900     EXIT.
135000*
135100 8205-CHECK-ONE-USD-PRICE.
135200     IF CARDETL-PRICE-CCY-UC (WS-I, WS-PX) = 'USD'
135300         MOVE CARDETL-PRICE-AMT (WS-I, WS-PX)
135400             TO WS-PRICE-EDIT
135500     END-IF.
135600 8205-EXIT.
135700     EXIT.
135800*
135900*    DATE COLUMN SHOWS THE BRAND'S RELEASE DATE (MM/DD/YYYY)   *
136000*    IF KNOWN, ELSE "N/A".  NOT RE-DERIVED HERE FOR OP1,       *
136100*    WHICH NEVER CALLS 4500-ENRICH-RELEASE-DATES -- SO WE      *
136200*    ENRICH ON DEMAND, ONE CAR AT A TIME, IF STILL UNKNOWN.    *
136300 8300-FORMAT-RELEASE-DATE.
136400     IF NOT CARDETL-REL-IS-KNOWN (WS-I)
136500         PERFORM 8310-LOOKUP-ONE-RELEASE-DATE
136600             THRU 8310-EXIT
136700     END-IF.
136800     IF CARDETL-REL-IS-KNOWN (WS-I)
136900         MOVE CARDETL-REL-MM (WS-I) TO WS-DATE-EDIT (1:2)
137000         MOVE '/' TO WS-DATE-EDIT (3:1)
137100         MOVE CARDETL-REL-DD (WS-I) TO WS-DATE-EDIT (4:2)
137200         MOVE '/' TO WS-DATE-EDIT (6:1)
137300         MOVE CARDETL-REL-CCYY (WS-I) TO WS-DATE-EDIT (7:4)
137400         MOVE WS-DATE-EDIT TO CARRPTL-DATE
137500     ELSE
137600         MOVE 'N/A' TO CARRPTL-DATE
137700     END-IF.
137800 8300-EXIT.
137900     EXIT.
138000*
138100 8310-LOOKUP-ONE-RELEASE-DATE.
138200     MOVE 'N' TO WS-BRAND-FOUND-SW.
138300     PERFORM 8315-MATCH-ONE-BRAND-FOR-LOOKUP
138400         THRU 8315-EXIT
138500         VARYING WS-J FROM 1 BY 1
138600         UNTIL WS-J > CARBRND-ENTRY-CNT
138700            OR BRAND-LOOKUP-FOUND.
138800 8310-EXIT.
138900     EXIT.
139000*
139100 8315-MATCH-ONE-BRAND-FOR-LOOKUP.
139200     IF CARBRND-ACTIVE (WS-J)
139300        AND CARBRND-NAME-UC (WS-J) = CARDETL-BRAND-UC (WS-I)
139400         MOVE CARBRND-REL-DATE (WS-J)
139500             TO CARDETL-REL-DATE (WS-I)
139600         MOVE 'Y' TO CARDETL-REL-KNOWN (WS-I)
139700         MOVE 'Y' TO WS-BRAND-FOUND-SW
139800     END-IF.
139900 8315-EXIT.
140000     EXIT.
140100*
140200*    ---------------------------------------------------------*
140300*    9000 SERIES -- GENERAL UTILITY                             *
140400*    ---------------------------------------------------------*
140500*    UPPERCASES WS-UC-SOURCE INTO WS-UC-RESULT.  NO INTRINSIC  *
140600*    FUNCTION USED -- A PLAIN INSPECT/CONVERTING, THE WAY THIS *
140700*    SHOP HAS ALWAYS DONE IT.                                  *
140800 9100-UPPERCASE-WORK-AREA.
140900     MOVE WS-UC-SOURCE TO WS-UC-RESULT.
141000     INSPECT WS-UC-RESULT
141100         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
141200                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
141300 9100-EXIT.
141400     EXIT.
